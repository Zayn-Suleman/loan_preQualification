000010***************************************************************
000020*                                                               *
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID.    PREQ02.
000050 AUTHOR.        L.C.SOUZA.
000060 INSTALLATION.  FINANCEIRA ELDORADO - LOAN OPERATIONS.
000070 DATE-WRITTEN.  04/02/88.
000080 DATE-COMPILED.
000090 SECURITY.      INTERNAL USE ONLY - CREDIT DEPARTMENT.
000100***************************************************************
000110*    P R O G R A M   H I S T O R Y                             *
000120*    PREQ02 - LOAN PRE-QUALIFICATION - CIBIL SCORING           *
000130*    READS THE WORK FILE PRODUCED BY PREQ01 (PQWORK1.DAT),     *
000140*    COMPUTES THE CIBIL SCORE FOR EACH ACCEPTED APPLICATION    *
000150*    AND HANDS THE SCORED MASTER TO THE DECISION STEP          *
000160*    (PREQ03) ON PQWORK2.DAT.                                  *
000170***************************************************************
000180*    DATE      PROGR.   REQ/OS     DESCRIPTION                 *
000190*    --------  -------  ---------  ----------------------------*
000200*    04/02/88  LCS      OS-0092    FIRST WRITE - REPLACES THE   *
000210*                                  MANUAL CREDIT-BUREAU CALL.   *
000220*    09/02/88  LCS      OS-0114    LOAN-TYPE ADJUSTMENT ADDED   *
000230*                                  PER CREDIT COMMITTEE MEMO.   *
000240*    03/30/90  RFM      OS-0201    TEST-PAN OVERRIDE TABLE      *
000250*                                  ADDED FOR BUREAU TEST CARDS. *
000260*    05/06/91  LCS      OS-0233    INCOME BAND WIDENED FROM     *
000270*                                  50000/20000 TO 75000/30000.  *
000280*    02/18/93  JAG      OS-0301    SCORE VARIATION MADE A PURE  *
000290*                                  FUNCTION OF THE APPLICATION  *
000300*                                  ID - PRIOR VERSION READ A    *
000310*                                  RANDOM-NUMBER TAPE, WHICH    *
000320*                                  COULD NOT BE RE-RUN FOR AN   *
000330*                                  AUDIT.                       *
000340*    04/30/96  LCS      OS-0402    AUDIT RECORD ADDED FOR EVERY *
000350*                                  PAN TOUCHED (BANK EXAM 96).  *
000360*    11/03/98  JAG      Y2K-114    NO 2-DIGIT DATE FIELDS IN    *
000370*                                  THIS STEP - REVIEWED, NO     *
000380*                                  CHANGE REQUIRED.             *
000390*    01/22/99  LCS      Y2K-114    RE-TESTED AGAINST 00/00/00   *
000400*                                  ROLLOVER - NO 2-DIGIT DATE   *
000410*                                  FIELDS IN THIS STEP,         *
000420*                                  CONFIRMED AGAIN.             *
000430*    03/15/00  JAG      Y2K-114    FINAL SIGN-OFF - ROLLOVER    *
000440*                                  WEEKEND MONITORED LIVE, NO   *
000450*                                  INCIDENTS.                   *
000460*    08/09/01  RFM      OS-0468    INCOME BAND ADJUSTMENT       *
000470*                                  (OS-0233) CORRECTED TO       *
000480*                                  COMPARE THE FULL             *
000490*                                  RUPEE-AND-PAISE MONTHLY      *
000500*                                  INCOME INSTEAD OF THE        *
000510*                                  WHOLE-RUPEE VIEW - CIBIL     *
000520*                                  RECONCILIATION FOUND SCORES  *
000530*                                  LOW BY 40 POINTS AT THE 75000*
000540*                                  BOUNDARY. WHOLE-RUPEE VIEW   *
000550*                                  KEPT FOR THE OPERATOR TRACE  *
000560*                                  ONLY.                        *
000570*    11/12/02  JAG      OS-0483    CONSOLE TOTALS LINE WIDTH    *
000580*                                  CHECKED AFTER PRINTER        *
000590*                                  CHANGEOVER - NO CHANGE       *
000600*                                  REQUIRED.                    *
000610*    02/11/04  RFM      OS-0503    WRITE-ERROR CHECK ADDED AFTER*
000620*                                  REG-MASTER-OUT WRITE IN      *
000630*                                  P200-LER-MESTRE, MATCHING THE*
000640*                                  SHOP'S OWN ERRO DE GRAVACAO  *
000650*                                  HABIT - DECLARED FILE STATUS *
000660*                                  WAS NEVER BEING TESTED.      *
000670*    03/02/04  RFM      OS-0504    CONFIGURATION                *
000680*                                  SECTION/SPECIAL-NAMES WAS    *
000690*                                  MISSING - ADDED WITH CONSOLE *
000700*                                  IS CONSOLE-DEV.              *
000710***************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     CONSOLE IS CONSOLE-DEV.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780*    THREE FILES THIS STEP TOUCHES - THE UNSCORED MASTER IN, THE
000790*    SCORED MASTER OUT, AND THE AUDIT TRAIL.
000800     SELECT MASTER-IN    ASSIGN TO DISK
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS FS-MST-IN.
000830     SELECT MASTER-OUT   ASSIGN TO DISK
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS FS-MST-OUT.
000860     SELECT AUDIT-OUT    ASSIGN TO DISK
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS  IS FS-AUD.
000890 DATA DIVISION.
000900 FILE SECTION.
000910*    INPUT - RUN'S MASTER AS REGISTERED BY PREQ01, ONE RECORD   *
000920*    PER ACCEPTED APPLICATION, SCORE NOT YET FILLED IN.         *
000930 FD  MASTER-IN
000940     LABEL RECORD IS STANDARD
000950     VALUE OF FILE-ID IS "PQWORK1.DAT".
000960 01  REG-MASTER-IN.
000970     03  ID-MST-IN           PIC X(12).
000980     03  PAN-MST-IN          PIC X(10).
000990     03  PANMASK-MST-IN      PIC X(10).
001000     03  NAME-MST-IN         PIC X(41).
001010     03  AMOUNT-MST-IN       PIC 9(8)V99.
001020     03  INCOME-MST-IN       PIC 9(9)V99.
001030     03  LOANTYPE-MST-IN     PIC X(08).
001040     03  SCORE-MST-IN        PIC 9(03).
001050     03  STATUS-MST-IN       PIC X(13).
001060     03  REASON-MST-IN       PIC X(80).
001070     03  MAXAMT-MST-IN       PIC 9(9)V99.
001080     03  VERSION-MST-IN      PIC 9(4) COMP.
001090     03  FILLER              PIC X(10).
001100*    OUTPUT - SAME LAYOUT, SCORE-MST NOW FILLED IN, PASSED TO   *
001110*    THE DECISION STEP (PREQ03).                                *
001120 FD  MASTER-OUT
001130     LABEL RECORD IS STANDARD
001140     VALUE OF FILE-ID IS "PQWORK2.DAT".
001150 01  REG-MASTER-OUT.
001160     03  ID-MST              PIC X(12).
001170     03  PAN-MST             PIC X(10).
001180     03  PANMASK-MST         PIC X(10).
001190     03  NAME-MST            PIC X(41).
001200     03  AMOUNT-MST          PIC 9(8)V99.
001210     03  INCOME-MST          PIC 9(9)V99.
001220     03  LOANTYPE-MST        PIC X(08).
001230     03  SCORE-MST           PIC 9(03).
001240     03  STATUS-MST          PIC X(13).
001250     03  REASON-MST          PIC X(80).
001260     03  MAXAMT-MST          PIC 9(9)V99.
001270     03  VERSION-MST         PIC 9(4) COMP.
001280     03  FILLER              PIC X(10).
001290*    AUDIT TRAIL - ONE LINE PER PAN OPERATION (BANK EXAM 96).   *
001300 FD  AUDIT-OUT
001310     LABEL RECORD IS STANDARD
001320     VALUE OF FILE-ID IS "PQAUDIT.DAT".
001330 01  REG-AUDITORIA.
001340     03  ID-AUD              PIC X(12).
001350     03  SERVICE-AUD         PIC X(16).
001360     03  OPER-AUD            PIC X(10).
001370     03  FILLER              PIC X(12).
001380
001390 WORKING-STORAGE SECTION.
001400*    FILE-STATUS BYTES, ONE PER SELECT ABOVE.
001410 77  FS-MST-IN               PIC XX.
001420 77  FS-MST-OUT              PIC XX.
001430 77  FS-AUD                  PIC XX.
001440
001450*    THIS STEP'S TWO CONTROL TOTALS - EVERY RECORD READ IS
001460*    SCORED, SO THE TWO COUNTERS NEVER DIVERGE, BUT BOTH ARE
001470*    KEPT FOR SYMMETRY WITH PREQ01/PREQ03'S CONSOLE MESSAGES.
001480 77  WS-TOTAL-LIDOS          PIC 9(6) COMP VALUE ZERO.
001490 77  WS-TOTAL-SCORADOS       PIC 9(6) COMP VALUE ZERO.
001500
001510*    PER-APPLICATION SCORING WORK AREAS - REBUILT EVERY PASS
001520*    THROUGH P210-CALCULA-CIBIL, NOTHING CARRIES OVER BETWEEN
001530*    RECORDS.
001540 77  WS-MONTHLY-INCOME       PIC 9(9)V99 VALUE ZERO.
001550 77  WS-SCORE-N              PIC S9(5) COMP VALUE ZERO.
001560 77  WS-OVERRIDE-FOUND       PIC X VALUE "N".
001570     88  OVERRIDE-FOUND-88   VALUE "Y".
001580
001590*    THE 36-CHARACTER SET THE ID-DERIVED VARIATION IS MEASURED  *
001600*    AGAINST - LETTERS THEN DIGITS, POSITION 1 THRU 36.  A      *
001610*    CHARACTER OUTSIDE THIS SET (BLANK, PUNCTUATION) SCORES 0.  *
001620 01  WS-CHARSET                  PIC X(36)
001630         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
001640 01  WS-CHARSET-R REDEFINES WS-CHARSET.
001650     03  WS-CHARSET-ENTRY    OCCURS 36 TIMES PIC X(1).
001660
001670*    THE APPLICATION ID, VIEWED ONE CHARACTER AT A TIME, TO     *
001680*    DRIVE THE VARIATION CALCULATION (OS-0301).                 *
001690 01  WS-ID-CHECK                 PIC X(12).
001700 01  WS-ID-CHECK-R REDEFINES WS-ID-CHECK.
001710     03  WS-ID-CHAR          OCCURS 12 TIMES PIC X(1).
001720
001730*    MONTHLY INCOME VIEWED AS WHOLE RUPEES / PAISE - THE INCOME  *
001740*    BAND TEST (OS-0233) COMPARES ON WHOLE RUPEES ONLY, THE WAY  *
001750*    THE ORIGINAL CREDIT-BUREAU TARIFF SHEET WAS PRINTED.        *
001760 01  WS-INCOME-CHECK             PIC 9(9)V99.
001770 01  WS-INCOME-CHECK-R REDEFINES WS-INCOME-CHECK.
001780     03  WS-INCOME-WHOLE     PIC 9(9).
001790     03  WS-INCOME-PAISE     PIC 99.
001800
001810 77  WS-ID-SUB                   PIC 9(2) COMP VALUE ZERO.
001820 77  WS-SET-SUB                  PIC 9(2) COMP VALUE ZERO.
001830 77  WS-ID-SUM                   PIC 9(4) COMP VALUE ZERO.
001840 77  WS-ID-QUOT                  PIC 9(4) COMP VALUE ZERO.
001850 77  WS-ID-REM                   PIC 9(4) COMP VALUE ZERO.
001860 77  WS-VARIATION                PIC S9(3) COMP VALUE ZERO.
001870 77  WS-CHAR-FOUND                PIC X VALUE "N".
001880     88  CHAR-FOUND-88        VALUE "Y".
001890
001900 PROCEDURE DIVISION.
001910
001920*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *  *
001930*    OPEN THIS STEP'S FILES.                                    *
001940 P100-ABRIR-ARQUIVOS.
001950     OPEN INPUT  MASTER-IN.
001960     OPEN OUTPUT MASTER-OUT.
001970     OPEN EXTEND AUDIT-OUT.
001980     GO TO P200-LER-MESTRE.
001990
002000*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *  *
002010*    MAIN READ LOOP - ONE MASTER RECORD AT A TIME.               *
002020 P200-LER-MESTRE.
002030     READ MASTER-IN
002040         AT END
002050             GO TO P900-FECHA-TOTAIS.
002060     ADD 1 TO WS-TOTAL-LIDOS.
002070*    CARRY EVERY FIELD FORWARD UNCHANGED EXCEPT SCORE-MST, WHICH
002080*    P210-CALCULA-CIBIL BELOW FILLS IN BEFORE THE WRITE.  STATUS,
002090*    REASON AND MAXAMT ARE STILL BLANK/ZERO HERE - PREQ03 SETS
002100*    THOSE.
002110     MOVE ID-MST-IN          TO ID-MST.
002120     MOVE PAN-MST-IN         TO PAN-MST.
002130     MOVE PANMASK-MST-IN     TO PANMASK-MST.
002140     MOVE NAME-MST-IN        TO NAME-MST.
002150     MOVE AMOUNT-MST-IN      TO AMOUNT-MST.
002160     MOVE INCOME-MST-IN      TO INCOME-MST.
002170     MOVE LOANTYPE-MST-IN    TO LOANTYPE-MST.
002180     MOVE STATUS-MST-IN      TO STATUS-MST.
002190     MOVE REASON-MST-IN      TO REASON-MST.
002200     MOVE MAXAMT-MST-IN      TO MAXAMT-MST.
002210     MOVE VERSION-MST-IN     TO VERSION-MST.
002220     PERFORM P210-CALCULA-CIBIL THRU P210-CALCULA-EXIT.
002230     MOVE WS-SCORE-N         TO SCORE-MST.
002240     WRITE REG-MASTER-OUT.
002250     IF FS-MST-OUT NOT = "00"
002260         DISPLAY "ERRO DE GRAVACAO - FS = " FS-MST-OUT
002270         CLOSE MASTER-IN MASTER-OUT AUDIT-OUT
002280         STOP RUN.
002290*    OS-0402 - ONE AUDIT LINE PER PAN TOUCHED IN THIS STEP.  THE
002300*    OPERATION IS LOGGED "DECRYPT" BECAUSE THE SCORING STEP IS
002310*    THE ONE THAT HAS TO LOOK THE CLEAR PAN BACK UP TO CHECK THE
002320*    BUREAU TEST-CARD OVERRIDE TABLE BELOW.
002330     MOVE ID-MST-IN      TO ID-AUD.
002340     MOVE "CREDIT"       TO SERVICE-AUD.
002350     MOVE "DECRYPT"      TO OPER-AUD.
002360     WRITE REG-AUDITORIA.
002370     ADD 1 TO WS-TOTAL-SCORADOS.
002380     GO TO P200-LER-MESTRE.
002390
002400*    OS-0201/OS-0233/OS-0301 - UNIT 3 - CIBIL SCORE.  MONTHLY   *
002410*    INCOME COMES FROM ANNUAL INCOME DIVIDED BY 12 (SAME RULE   *
002420*    THE DECISION STEP USES).  TEST-PAN OVERRIDE WINS OUTRIGHT. *
002430 P210-CALCULA-CIBIL.
002440     COMPUTE WS-MONTHLY-INCOME ROUNDED = INCOME-MST-IN / 12.
002450*    OS-0201 - THE BUREAU SUPPLIES TWO FIXED TEST PANS SO THE
002460*    CREDIT DEPARTMENT CAN RE-RUN A KNOWN GOOD AND A KNOWN BAD
002470*    SCORE WITHOUT WAITING ON A LIVE BUREAU RESPONSE.  AN
002480*    OVERRIDE HIT SKIPS EVERY OTHER RULE BELOW AND GOES STRAIGHT
002490*    TO THE 300-900 CLAMP.
002500     MOVE "N" TO WS-OVERRIDE-FOUND.
002510     IF PAN-MST-IN = "ABCDE1234F"
002520         MOVE 790 TO WS-SCORE-N
002530         MOVE "Y" TO WS-OVERRIDE-FOUND
002540     ELSE
002550         IF PAN-MST-IN = "FGHIJ5678K"
002560             MOVE 610 TO WS-SCORE-N
002570             MOVE "Y" TO WS-OVERRIDE-FOUND.
002580     IF OVERRIDE-FOUND-88
002590         GO TO P210-CLAMP.
002600
002610*    NO OVERRIDE HIT - START FROM THE BASE SCORE AND LAYER ON
002620*    THE INCOME, LOAN-TYPE AND ID-DERIVED ADJUSTMENTS BELOW.
002630     MOVE 650 TO WS-SCORE-N.
002640*    OS-0468 - COMPARE THE FULL RUPEE-AND-PAISE MONTHLY INCOME,
002650*    NOT THE WHOLE-RUPEE VIEW BELOW - A PAISE REMAINDER RIGHT AT
002660*    THE BAND BOUNDARY WAS LOSING THE ADJUSTMENT ENTIRELY.
002670     MOVE WS-MONTHLY-INCOME TO WS-INCOME-CHECK.
002680     IF WS-MONTHLY-INCOME > 75000
002690         ADD 40 TO WS-SCORE-N
002700     ELSE
002710         IF WS-MONTHLY-INCOME < 30000
002720             SUBTRACT 20 FROM WS-SCORE-N.
002730*    WHOLE-RUPEE VIEW IS KEPT ONLY FOR THE OPERATOR TRACE BELOW -
002740*    THE TARIFF SHEET THE CREDIT COMMITTEE READS FROM IS STILL
002750*    PRINTED IN WHOLE RUPEES, NOT RUPEES-AND-PAISE.
002760     DISPLAY "  MONTHLY INCOME (WHOLE RUPEES) FOR BAND TEST = "
002770             WS-INCOME-WHOLE.
002780
002790*    OS-0114 - UNSECURED PERSONAL LOANS SCORE 10 POINTS LOWER,
002800*    HOME LOANS (SECURED BY THE PROPERTY) SCORE 10 POINTS HIGHER.
002810*    EVERY OTHER LOAN TYPE IS NEUTRAL HERE.
002820     IF LOANTYPE-MST-IN = "PERSONAL"
002830         SUBTRACT 10 FROM WS-SCORE-N
002840     ELSE
002850         IF LOANTYPE-MST-IN = "HOME"
002860             ADD 10 TO WS-SCORE-N.
002870
002880*    OS-0301 - LAST ADJUSTMENT - THE DETERMINISTIC VARIATION TIED
002890*    TO THE APPLICATION ID ITSELF (SEE P211 BELOW).
002900     PERFORM P211-VARIACAO-ID.
002910     ADD WS-VARIATION TO WS-SCORE-N.
002920
002930*    THE BUREAU NEVER RETURNS A SCORE OUTSIDE 300-900 - CLAMP OUR
002940*    OWN ARITHMETIC TO THE SAME RANGE SO A STRING OF ADJUSTMENTS
002950*    CANNOT PUSH A SCORE OUT OF BOUNDS.
002960 P210-CLAMP.
002970     IF WS-SCORE-N < 300
002980         MOVE 300 TO WS-SCORE-N.
002990     IF WS-SCORE-N > 900
003000         MOVE 900 TO WS-SCORE-N.
003010 P210-CALCULA-EXIT.
003020     EXIT.
003030
003040*    OS-0301 - DETERMINISTIC -5...+5 VARIATION.  EACH OF THE 12 *
003050*    CHARACTERS OF THE APPLICATION ID IS LOOKED UP IN THE       *
003060*    36-CHARACTER SET ABOVE; THE 12 POSITIONS ARE SUMMED, TAKEN *
003070*    MODULO 11, AND SHIFTED DOWN BY 5.  THE SAME ID ALWAYS      *
003080*    PRODUCES THE SAME VARIATION - THERE IS NO RANDOM ELEMENT.  *
003090 P211-VARIACAO-ID.
003100     MOVE ID-MST-IN TO WS-ID-CHECK.
003110     MOVE ZEROS TO WS-ID-SUM.
003120*    SUM THE CHARSET POSITION OF EACH OF THE 12 ID CHARACTERS.
003130     PERFORM P212-SOMA-CARACTER VARYING WS-ID-SUB FROM 1 BY 1
003140         UNTIL WS-ID-SUB > 12.
003150*    MODULO 11 KEEPS THE RESULT SMALL; SUBTRACTING 5 CENTRES IT
003160*    ON ZERO SO THE VARIATION RUNS -5 THRU +5.
003170     COMPUTE WS-ID-QUOT = WS-ID-SUM / 11.
003180     COMPUTE WS-ID-REM  = WS-ID-SUM - (WS-ID-QUOT * 11).
003190     COMPUTE WS-VARIATION = WS-ID-REM - 5.
003200
003210*    ONE PASS THROUGH THE 36-ENTRY CHARSET TABLE FOR THE CURRENT
003220*    ID CHARACTER (WS-ID-SUB); STOPS EARLY ON A HIT.
003230 P212-SOMA-CARACTER.
003240     MOVE "N" TO WS-CHAR-FOUND.
003250     PERFORM P213-ACHA-CARACTER VARYING WS-SET-SUB FROM 1 BY 1
003260         UNTIL WS-SET-SUB > 36 OR CHAR-FOUND-88.
003270*    A CHARACTER NOT IN THE SET (BLANK, PUNCTUATION) CONTRIBUTES
003280*    ZERO TO THE SUM RATHER THAN ABORTING THE RUN.
003290     IF CHAR-FOUND-88
003300         ADD WS-SET-SUB TO WS-ID-SUM.
003310
003320 P213-ACHA-CARACTER.
003330     IF WS-ID-CHAR(WS-ID-SUB) = WS-CHARSET-ENTRY(WS-SET-SUB)
003340         MOVE "Y" TO WS-CHAR-FOUND.
003350
003360*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *  *
003370*    END OF FILE - PRINT THE SCORING TOTALS ON THE OPERATOR     *
003380*    CONSOLE (THE FULL REPORT IS PRINTED BY PREQ03).            *
003390 P900-FECHA-TOTAIS.
003400     DISPLAY "PREQ02 - CIBIL SCORING - CONTROL TOTALS".
003410     DISPLAY "MASTER RECORDS READ ......... " WS-TOTAL-LIDOS.
003420     DISPLAY "APPLICATIONS SCORED .......... " WS-TOTAL-SCORADOS.
003430     CLOSE MASTER-IN.
003440     CLOSE MASTER-OUT.
003450     CLOSE AUDIT-OUT.
003460     STOP RUN.
