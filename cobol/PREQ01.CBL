000010*****************************************************************
000020*                                                                *
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID.    PREQ01.
000050 AUTHOR.        R.F.MACHADO.
000060 INSTALLATION.  FINANCEIRA ELDORADO - LOAN OPERATIONS.
000070 DATE-WRITTEN.  03/14/88.
000080 DATE-COMPILED.
000090 SECURITY.      INTERNAL USE ONLY - CREDIT DEPARTMENT.
000100*****************************************************************
000110*    P R O G R A M   H I S T O R Y                              *
000120*    PREQ01 - LOAN PRE-QUALIFICATION - INTAKE / VALIDATION      *
000130*    READS THE DAILY APPLICATION FILE (APLIN.DAT), VALIDATES    *
000140*    EACH APPLICATION, REJECTS BAD RECORDS AND DUPLICATE PAN    *
000150*    CARDS, MASKS THE PAN AND REGISTERS THE APPLICATION ON THE  *
000160*    WORK FILE PASSED TO THE SCORING STEP (PREQ02).             *
000170*****************************************************************
000180*    DATE      PROGR.   REQ/OS     DESCRIPTION                  *
000190*    --------  -------  ---------  -----------------------------*
000200*    03/14/88  RFM      OS-0091    FIRST WRITE - REPLACES THE    *
000210*                                  MANUAL LOAN INTAKE LEDGER.    *
000220*    09/02/88  RFM      OS-0114    ADDED PHONE NUMBER RANGE      *
000230*                                  CHECK (10-15 DIGITS).         *
000240*    11/21/89  LCS      OS-0180    DUPLICATE PAN CHECK ADDED -   *
000250*                                  CLIENT HAD TWO OPEN FILES.    *
000260*    05/06/91  LCS      OS-0233    AGE VALIDATION REWRITTEN TO   *
000270*                                  USE RUN DATE, NOT SIGN-UP     *
000280*                                  DATE.                         *
000290*    02/18/93  JAG      OS-0301    EMAIL FIELD MADE MANDATORY    *
000300*                                  PER NEW CREDIT POLICY 12/92.  *
000310*    07/09/94  JAG      OS-0349    PAN TABLE ENLARGED TO 500     *
000320*                                  ENTRIES - VOLUME GROWTH.      *
000330*    04/30/96  LCS      OS-0402    AUDIT RECORD ADDED FOR EVERY  *
000340*                                  PAN TOUCHED (BANK EXAM 96).   *
000350*    03/12/97  RFM      OS-0417    WRITES PQCTOT.DAT SO PREQ03   *
000360*                                  CAN PRINT THIS STEP'S TOTALS  *
000370*                                  ON THE FINAL SUMMARY REPORT.  *
000380*    11/03/98  JAG      Y2K-114    CENTURY WINDOWING ADDED FOR   *
000390*                                  THE 2-DIGIT SYSTEM DATE - SEE *
000400*                                  P110-DATA-CORRENTE.           *
000410*    01/22/99  JAG      Y2K-114    RE-TESTED AGAINST 00/00/00    *
000420*                                  ROLLOVER - NO CHANGES NEEDED. *
000430*    03/15/00  JAG      Y2K-114    ROLLOVER WEEKEND MONITORED    *
000440*                                  LIVE - NO INCIDENTS, CASE     *
000450*                                  CLOSED PER BANK EXAM          *
000460*                                  FOLLOW-UP.                    *
000470*    08/09/01  LCS      OS-0455    PAN FORMAT CHECK REVIEWED     *
000480*                                  AGAINST NEW RBI/NSDL PAN      *
000490*                                  STRUCTURE CIRCULAR - LAYOUT   *
000500*                                  UNCHANGED, NO CODE CHANGE.    *
000510*    02/11/04  RFM      OS-0503    WRITE-ERROR CHECKS ADDED AFTER*
000520*                                  REG-MASTER AND REG-ERRO       *
000530*                                  WRITES, MATCHING THE SHOP'S   *
000540*                                  OWN ERRO DE GRAVACAO HABIT -  *
000550*                                  DECLARED FILE STATUS WAS NEVER*
000560*                                  BEING TESTED.                 *
000570*    03/02/04  RFM      OS-0504    CONFIGURATION                 *
000580*                                  SECTION/SPECIAL-NAMES WAS     *
000590*                                  MISSING - ADDED WITH CONSOLE  *
000600*                                  IS CONSOLE-DEV.               *
000610*    03/09/04  RFM      OS-0505    PAN FORMAT CHECK IN           *
000620*                                  P210-VALIDA-APLIC NOW ALSO    *
000630*                                  REJECTS SPACES IN THE ALPHA   *
000640*                                  ZONES - ALPHABETIC-UPPER ALONE*
000650*                                  LET A BLANK THROUGH.          *
000660*****************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     CONSOLE IS CONSOLE-DEV.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    FIVE FILES THIS STEP TOUCHES - THE DAY'S APPLICATIONS IN,
000740*    THE WORK-FILE MASTER AND AUDIT TRAIL OUT, THE REJECT FILE,
000750*    AND THE CONTROL-TOTAL CARRY FILE PICKED UP BY PREQ03.
000760     SELECT APLIC-IN     ASSIGN TO DISK
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS FS-APLIC.
000790     SELECT MASTER-OUT   ASSIGN TO DISK
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-MST.
000820     SELECT ERROR-OUT    ASSIGN TO DISK
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS FS-ERR.
000850     SELECT AUDIT-OUT    ASSIGN TO DISK
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS  IS FS-AUD.
000880     SELECT CTOTAIS-OUT  ASSIGN TO DISK
000890            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS FS-CTL.
000910 DATA DIVISION.
000920 FILE SECTION.
000930*    INPUT - DAILY LOAN APPLICATIONS, ONE PER LINE, SUBMISSION   *
000940*    ORDER.  LAYOUT COMES FROM THE INTAKE SCREEN SPEC 88-014.    *
000950 FD  APLIC-IN
000960     LABEL RECORD IS STANDARD
000970     VALUE OF FILE-ID IS "APLIN.DAT".
000980*    FIELD ORDER MATCHES SCREEN SPEC 88-014 TOP TO BOTTOM - ID,
000990*    PAN, NAME, DATE OF BIRTH, CONTACT, THEN THE LOAN REQUEST
001000*    ITSELF.
001010 01  REG-APLIC.
001020     03  ID-APL              PIC X(12).
001030     03  PAN-APL             PIC X(10).
001040     03  FIRST-NAME-APL      PIC X(20).
001050     03  LAST-NAME-APL       PIC X(20).
001060     03  DOB-APL             PIC 9(8).
001070     03  EMAIL-APL           PIC X(30).
001080     03  PHONE-APL           PIC X(15).
001090     03  AMOUNT-APL          PIC 9(8)V99.
001100     03  INCOME-APL          PIC 9(9)V99.
001110     03  LOANTYPE-APL        PIC X(8).
001120     03  FILLER              PIC X(06).
001130*    WORK FILE HANDED TO PREQ02/PREQ03 - THE RUN'S "MASTER",     *
001140*    ONE RECORD PER ACCEPTED APPLICATION, STATUS PENDING.        *
001150 FD  MASTER-OUT
001160     LABEL RECORD IS STANDARD
001170     VALUE OF FILE-ID IS "PQWORK1.DAT".
001180*    WIDER THAN REG-APLIC - CARRIES THE MASKED PAN, THE
001190*    SINGLE-STRING FULL NAME, AND THE SCORE/STATUS/REASON/MAX-
001200*    APPROVED FIELDS PREQ02 AND PREQ03 FILL IN LATER.
001210 01  REG-MASTER.
001220     03  ID-MST              PIC X(12).
001230     03  PAN-MST             PIC X(10).
001240     03  PANMASK-MST         PIC X(10).
001250     03  NAME-MST            PIC X(41).
001260     03  AMOUNT-MST          PIC 9(8)V99.
001270     03  INCOME-MST          PIC 9(9)V99.
001280     03  LOANTYPE-MST        PIC X(08).
001290     03  SCORE-MST           PIC 9(03).
001300     03  STATUS-MST          PIC X(13).
001310     03  REASON-MST          PIC X(80).
001320     03  MAXAMT-MST          PIC 9(9)V99.
001330     03  VERSION-MST         PIC 9(4) COMP.
001340     03  FILLER              PIC X(10).
001350*    REJECTED-INPUT FILE - ONE LINE PER FAILED APPLICATION.      *
001360 FD  ERROR-OUT
001370     LABEL RECORD IS STANDARD
001380     VALUE OF FILE-ID IS "PQERR.DAT".
001390 01  REG-ERRO.
001400     03  ID-ERR              PIC X(12).
001410     03  CODE-ERR            PIC X(16).
001420     03  DESC-ERR            PIC X(60).
001430     03  FILLER              PIC X(12).
001440*    AUDIT TRAIL - ONE LINE PER PAN OPERATION (BANK EXAM 96).    *
001450 FD  AUDIT-OUT
001460     LABEL RECORD IS STANDARD
001470     VALUE OF FILE-ID IS "PQAUDIT.DAT".
001480 01  REG-AUDITORIA.
001490     03  ID-AUD              PIC X(12).
001500     03  SERVICE-AUD         PIC X(16).
001510     03  OPER-AUD            PIC X(10).
001520     03  FILLER              PIC X(12).
001530*    ONE-LINE CONTROL-TOTAL CARRY FILE - LETS THE REPORT STEP    *
001540*    (PREQ03) PRINT THIS STEP'S READ/ACCEPT/REJECT COUNTS        *
001550*    ALONGSIDE ITS OWN, WITHOUT RE-READING APLIN.DAT.            *
001560 FD  CTOTAIS-OUT
001570     LABEL RECORD IS STANDARD
001580     VALUE OF FILE-ID IS "PQCTOT.DAT".
001590 01  REG-CTOTAIS.
001600     03  CTOT-LIDOS          PIC 9(6).
001610     03  CTOT-ACEITOS        PIC 9(6).
001620     03  CTOT-REJ-VALIDA     PIC 9(6).
001630     03  CTOT-REJ-DUPLIC     PIC 9(6).
001640     03  FILLER              PIC X(10).
001650
001660 WORKING-STORAGE SECTION.
001670*    FILE-STATUS BYTES, ONE PER SELECT ABOVE, IN THE SAME ORDER.
001680 77  FS-APLIC                PIC XX.
001690 77  FS-MST                  PIC XX.
001700 77  FS-ERR                  PIC XX.
001710 77  FS-AUD                  PIC XX.
001720 77  FS-CTL                  PIC XX.
001730
001740*    THE FOUR CONTROL TOTALS - ALSO WRITTEN TO PQCTOT.DAT AT
001750*    END OF RUN (OS-0417) SO PREQ03 CAN REPEAT THEM ON THE
001760*    FINAL SUMMARY REPORT.
001770 77  WS-TOTAL-LIDOS          PIC 9(6) COMP VALUE ZERO.
001780 77  WS-TOTAL-ACEITOS        PIC 9(6) COMP VALUE ZERO.
001790 77  WS-TOTAL-REJ-VALIDA     PIC 9(6) COMP VALUE ZERO.
001800 77  WS-TOTAL-REJ-DUPLIC     PIC 9(6) COMP VALUE ZERO.
001810
001820*    ONE-APPLICATION SWITCHES - RESET AT THE TOP OF EACH PASS
001830*    THROUGH P200-LER-APLIC/P220-VERIFICA-DUPLIC, NOT CARRIED
001840*    OVER FROM THE PREVIOUS RECORD.
001850 77  WS-VALIDA-OK            PIC X VALUE "S".
001860     88  VALIDA-OK-88        VALUE "S".
001870 77  WS-DUPLIC-FOUND         PIC X VALUE "N".
001880     88  DUPLIC-FOUND-88     VALUE "Y".
001890 77  WS-ERRO-CODE            PIC X(16) VALUE SPACES.
001900 77  WS-ERRO-DESC            PIC X(60) VALUE SPACES.
001910
001920*    SCRATCH COUNTERS/SUBSCRIPTS FOR THE AGE, EMAIL AND PHONE
001930*    CHECKS - ALL COMP SINCE THEY ARE NEVER PRINTED, ONLY
001940*    TESTED AND STEPPED.
001950 77  WS-IDADE                PIC 9(3) COMP VALUE ZERO.
001960 77  WS-AT-COUNT             PIC 9(2) COMP VALUE ZERO.
001970 77  WS-SUB                  PIC 9(2) COMP VALUE ZERO.
001980 77  WS-SUB2                 PIC 9(2) COMP VALUE ZERO.
001990 77  WS-PHONE-LEN            PIC 9(2) COMP VALUE ZERO.
002000
002010*    SUBSCRIPT AND HIGH-WATER-MARK FOR WS-PAN-TABLE BELOW.
002020 77  WS-PAN-IDX              PIC 9(4) COMP VALUE ZERO.
002030 77  WS-PAN-COUNT            PIC 9(4) COMP VALUE ZERO.
002040
002050*    TABLE OF PAN NUMBERS ALREADY ACCEPTED THIS RUN - THE        *
002060*    SHOP'S "PAN DIGEST" IS THE PAN TEXT ITSELF: TWO APPLICATIONS*
002070*    SHARE A PAN IF AND ONLY IF THE 10 CHARACTERS MATCH, WHICH   *
002080*    IS ALL THE DUPLICATE CHECK NEEDS.  SIZED FOR A DAY'S VOLUME.*
002090 01  WS-PAN-TABLE.
002100     03  WS-PAN-ENTRY OCCURS 500 TIMES PIC X(10).
002110
002120*    WORKING COPY OF THE PAN, VIEWED AS ITS THREE PARTS FOR THE  *
002130*    FORMAT CHECK (5 ALPHA / 4 DIGIT / 1 ALPHA).                 *
002140 01  WS-PAN-CHECK            PIC X(10).
002150 01  WS-PAN-CHECK-R REDEFINES WS-PAN-CHECK.
002160     03  WS-PAN-ALPHA1       PIC X(5).
002170     03  WS-PAN-DIGITS       PIC 9(4).
002180     03  WS-PAN-ALPHA2       PIC X(1).
002190
002200*    WORKING COPY OF THE DATE OF BIRTH, VIEWED AS Y/M/D FOR THE  *
002210*    AGE CALCULATION.                                            *
002220 01  WS-DOB-CHECK            PIC 9(8).
002230 01  WS-DOB-CHECK-R REDEFINES WS-DOB-CHECK.
002240     03  WS-DOB-YYYY         PIC 9(4).
002250     03  WS-DOB-MM           PIC 9(2).
002260     03  WS-DOB-DD           PIC 9(2).
002270
002280*    SYSTEM DATE, VIEWED AS Y/M/D - SEE Y2K-114 IN THE HISTORY.  *
002290 01  WS-RUN-DATE-N           PIC 9(6) VALUE ZEROS.
002300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-N.
002310     03  WS-RUN-YY           PIC 9(2).
002320     03  WS-RUN-MM           PIC 9(2).
002330     03  WS-RUN-DD           PIC 9(2).
002340 77  WS-RUN-CCYY             PIC 9(4) COMP VALUE ZERO.
002350
002360 PROCEDURE DIVISION.
002370
002380*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
002390*    OPEN THE STEP'S FILES AND FIND TODAY'S DATE BEFORE THE      *
002400*    FIRST APPLICATION IS READ.                                  *
002410 P100-ABRIR-ARQUIVOS.
002420*    FIVE FILES FOR THIS STEP - THE DAY'S INPUT, THE MASTER WE
002430*    HAND TO PREQ02, THE REJECT FILE, THE AUDIT TRAIL, AND THE
002440*    ONE-LINE CONTROL-TOTAL CARRY FILE PICKED UP BY PREQ03.
002450     OPEN INPUT  APLIC-IN.
002460     OPEN OUTPUT MASTER-OUT.
002470     OPEN OUTPUT ERROR-OUT.
002480     OPEN OUTPUT AUDIT-OUT.
002490     OPEN OUTPUT CTOTAIS-OUT.
002500     PERFORM P110-DATA-CORRENTE.
002510     GO TO P200-LER-APLIC.
002520
002530 P110-DATA-CORRENTE.
002540     ACCEPT WS-RUN-DATE-N FROM DATE.
002550*    Y2K-114 - WINDOW THE 2-DIGIT YEAR: 00-49 IS 20XX, 50-99 IS  *
002560*    19XX.  RE-CHECK THIS WINDOW BEFORE THE YEAR 2050.           *
002570     IF WS-RUN-YY < 50
002580         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
002590     ELSE
002600         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
002610
002620*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
002630*    MAIN READ LOOP - ONE APPLICATION AT A TIME, LOOPS BACK ON   *
002640*    ITSELF UNTIL END OF FILE (SAME SHAPE AS THE OLD BANK        *
002650*    LEDGER PROGRAMS' "LER" PARAGRAPH).                          *
002660 P200-LER-APLIC.
002670     READ APLIC-IN
002680         AT END
002690             GO TO P900-FECHA-TOTAIS.
002700     ADD 1 TO WS-TOTAL-LIDOS.
002710*    ASSUME GOOD UNTIL A RULE SAYS OTHERWISE - P210-VALIDA-APLIC
002720*    FLIPS THIS SWITCH TO "N" ON THE FIRST RULE THAT FAILS AND
002730*    LEAVES WS-ERRO-CODE/WS-ERRO-DESC SET TO EXPLAIN WHY.
002740     MOVE "S" TO WS-VALIDA-OK.
002750     PERFORM P210-VALIDA-APLIC THRU P210-VALIDA-EXIT.
002760     IF VALIDA-OK-88
002770         GO TO P215-CHECA-DUPLIC.
002780*    VALIDATION FAILED - WRITE THE REJECT RECORD AND MOVE ON TO
002790*    THE NEXT APPLICATION.  A FAILED APPLICATION NEVER REACHES
002800*    THE DUPLICATE-PAN CHECK OR THE WORK FILE.
002810     MOVE ID-APL         TO ID-ERR.
002820     MOVE WS-ERRO-CODE   TO CODE-ERR.
002830     MOVE WS-ERRO-DESC   TO DESC-ERR.
002840     WRITE REG-ERRO.
002850     IF FS-ERR NOT = "00"
002860         DISPLAY "ERRO DE GRAVACAO - FS = " FS-ERR
002870         CLOSE APLIC-IN MASTER-OUT ERROR-OUT AUDIT-OUT CTOTAIS-OUT
002880         STOP RUN.
002890     ADD 1 TO WS-TOTAL-REJ-VALIDA.
002900     GO TO P200-LER-APLIC.
002910
002920*    A RECORD THAT FAILED VALIDATION NEVER REACHES HERE - IT WAS
002930*    ALREADY WRITTEN TO PQERR.DAT AND COUNTED ABOVE.  ONLY A
002940*    SYNTACTICALLY GOOD APPLICATION IS WORTH CHECKING FOR A
002950*    DUPLICATE PAN.
002960 P215-CHECA-DUPLIC.
002970     PERFORM P220-VERIFICA-DUPLIC.
002980     IF NOT DUPLIC-FOUND-88
002990         GO TO P230-REGISTRA-APLIC.
003000*    DUPLICATE PAN - REJECT THE SAME WAY A VALIDATION FAILURE IS
003010*    REJECTED, BUT ON ITS OWN COUNTER SO THE TWO REASONS DO NOT
003020*    GET LUMPED TOGETHER ON THE SUMMARY REPORT.
003030     MOVE ID-APL             TO ID-ERR.
003040     MOVE "DUPLICATE_PAN"    TO CODE-ERR.
003050     MOVE "PAN already accepted earlier in this run"
003060                             TO DESC-ERR.
003070     WRITE REG-ERRO.
003080     IF FS-ERR NOT = "00"
003090         DISPLAY "ERRO DE GRAVACAO - FS = " FS-ERR
003100         CLOSE APLIC-IN MASTER-OUT ERROR-OUT AUDIT-OUT CTOTAIS-OUT
003110         STOP RUN.
003120     ADD 1 TO WS-TOTAL-REJ-DUPLIC.
003130     GO TO P200-LER-APLIC.
003140
003150*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
003160*    UNIT 1 - VALIDATION.  ONE IF PER RULE, FIRST FAILURE WINS.  *
003170 P210-VALIDA-APLIC.
003180*    RULE 1 - PAN FORMAT.  THE CHECK IS DONE THROUGH THE
003190*    WS-PAN-CHECK-R REDEFINES SO EACH OF THE THREE PARTS CAN BE
003200*    TESTED WITH ITS OWN CLASS CONDITION - NO SUBSTRING ARITHMETIC
003210*    NEEDED.
003220     MOVE PAN-APL TO WS-PAN-CHECK.
003230*    ALPHABETIC-UPPER IS TRUE FOR A-Z **AND SPACE** - A BLANK
003240*    ZONE FROM A SHORT/MALFORMED RECORD MUST NOT SLIP THROUGH ON
003250*    THAT CLASS TEST ALONE, SO SPACES IS CHECKED FOR SEPARATELY.
003260     IF WS-PAN-ALPHA1 NOT ALPHABETIC-UPPER
003270             OR WS-PAN-ALPHA1 = SPACES
003280         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003290         MOVE "PAN-NUMBER positions 1-5 not uppercase alpha"
003300                                  TO WS-ERRO-DESC
003310         MOVE "N" TO WS-VALIDA-OK
003320         GO TO P210-VALIDA-EXIT.
003330     IF WS-PAN-DIGITS NOT NUMERIC
003340         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003350         MOVE "PAN-NUMBER positions 6-9 not numeric"
003360                                  TO WS-ERRO-DESC
003370         MOVE "N" TO WS-VALIDA-OK
003380         GO TO P210-VALIDA-EXIT.
003390     IF WS-PAN-ALPHA2 NOT ALPHABETIC-UPPER
003400             OR WS-PAN-ALPHA2 = SPACES
003410         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003420         MOVE "PAN-NUMBER position 10 not uppercase alpha"
003430                                  TO WS-ERRO-DESC
003440         MOVE "N" TO WS-VALIDA-OK
003450         GO TO P210-VALIDA-EXIT.
003460*    RULE 2 - NEITHER NAME FIELD MAY BE BLANK.  THE SCREEN SPEC
003470*    (88-014) ALLOWED A LONGER NAME; THIS BATCH LAYOUT FIXES BOTH
003480*    NAME FIELDS AT 20 CHARACTERS, SO LENGTH ITSELF IS NOT CHECKED
003490*    HERE - ONLY THAT SOMETHING WAS ENTERED.
003500     IF FIRST-NAME-APL = SPACES
003510         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003520         MOVE "FIRST-NAME is blank" TO WS-ERRO-DESC
003530         MOVE "N" TO WS-VALIDA-OK
003540         GO TO P210-VALIDA-EXIT.
003550     IF LAST-NAME-APL = SPACES
003560         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003570         MOVE "LAST-NAME is blank" TO WS-ERRO-DESC
003580         MOVE "N" TO WS-VALIDA-OK
003590         GO TO P210-VALIDA-EXIT.
003600*    RULE 3 - PHONE NUMBER.  10-15 DIGITS, NO PUNCTUATION.  THE
003610*    ACTUAL SCAN IS DONE IN P211-CHECK-PHONE BELOW SINCE IT NEEDS
003620*    ITS OWN WORKING SUBSCRIPTS.
003630     PERFORM P211-CHECK-PHONE THRU P211-EXIT.
003640     IF NOT VALIDA-OK-88
003650         GO TO P210-VALIDA-EXIT.
003660*    RULE 4 - REQUESTED AMOUNT MUST BE POSITIVE AND NOT OVER THE
003670*    CREDIT DEPARTMENT'S STANDING 1-CRORE CEILING.
003680     IF AMOUNT-APL NOT > ZEROS
003690         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003700         MOVE "REQUESTED-AMOUNT not greater than zero"
003710                                  TO WS-ERRO-DESC
003720         MOVE "N" TO WS-VALIDA-OK
003730         GO TO P210-VALIDA-EXIT.
003740     IF AMOUNT-APL > 10000000.00
003750         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003760         MOVE "REQUESTED-AMOUNT exceeds 1 crore limit"
003770                                  TO WS-ERRO-DESC
003780         MOVE "N" TO WS-VALIDA-OK
003790         GO TO P210-VALIDA-EXIT.
003800*    RULE 5 - AGE AT RUN DATE.  SEE P212-CHECK-IDADE (OS-0233) FOR
003810*    HOW THE RUN DATE, NOT THE SIGN-UP DATE, DRIVES THE RESULT.
003820     PERFORM P212-CHECK-IDADE THRU P212-EXIT.
003830     IF NOT VALIDA-OK-88
003840         GO TO P210-VALIDA-EXIT.
003850*    RULE 6 - EMAIL MANDATORY (OS-0301) AND MUST CONTAIN AN "@".
003860*    THIS IS DELIBERATELY NOT A FULL RFC ADDRESS CHECK - THE
003870*    CREDIT DEPARTMENT ONLY NEEDS SOMETHING TO MAIL THE DECISION
003880*    LETTER TO, NOT A MAIL-SERVER VALIDATOR.
003890     IF EMAIL-APL = SPACES
003900         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003910         MOVE "EMAIL is blank" TO WS-ERRO-DESC
003920         MOVE "N" TO WS-VALIDA-OK
003930         GO TO P210-VALIDA-EXIT.
003940     MOVE ZEROS TO WS-AT-COUNT.
003950     INSPECT EMAIL-APL TALLYING WS-AT-COUNT FOR ALL "@".
003960     IF WS-AT-COUNT = ZEROS
003970         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
003980         MOVE "EMAIL does not contain @" TO WS-ERRO-DESC
003990         MOVE "N" TO WS-VALIDA-OK.
004000*    FALL THROUGH TO THE EXIT WITH WS-VALIDA-OK STILL "S" ONLY IF
004010*    EVERY RULE ABOVE PASSED.
004020 P210-VALIDA-EXIT.
004030     EXIT.
004040
004050*    OS-0114 - PHONE MUST BE 10-15 DIGITS, LEFT-JUSTIFIED,       *
004060*    SPACE-FILLED.  FIND THE LAST NON-BLANK POSITION FIRST.      *
004070 P211-CHECK-PHONE.
004080*    THE FIELD IS LEFT-JUSTIFIED AND SPACE-FILLED, SO THE FIRST
004090*    STEP IS TO WALK BACKWARD FROM POSITION 15 TO FIND WHERE THE
004100*    DIGITS ACTUALLY STOP.  WS-SUB ENDS UP HOLDING THAT LENGTH.
004110     MOVE 15 TO WS-SUB.
004120     PERFORM P211A-ACHA-TAM
004130         UNTIL WS-SUB = ZEROS OR PHONE-APL(WS-SUB:1) NOT = SPACE.
004140     IF WS-SUB < 10
004150         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
004160         MOVE "PHONE-NUMBER shorter than 10 digits"
004170                                  TO WS-ERRO-DESC
004180         MOVE "N" TO WS-VALIDA-OK
004190         GO TO P211-EXIT.
004200     MOVE WS-SUB TO WS-PHONE-LEN.
004210*    NOW WALK FORWARD OVER EVERY CHARACTER THAT IS ACTUALLY
004220*    PRESENT AND MAKE SURE NONE OF THEM IS A NON-DIGIT.
004230     PERFORM P211B-CHECK-DIGITO VARYING WS-SUB2 FROM 1 BY 1
004240         UNTIL WS-SUB2 > WS-PHONE-LEN.
004250 P211-EXIT.
004260     EXIT.
004270
004280*    ONE BACKWARD STEP OF THE LENGTH SCAN ABOVE.
004290 P211A-ACHA-TAM.
004300     SUBTRACT 1 FROM WS-SUB.
004310
004320*    ONE CHARACTER OF THE DIGIT SCAN ABOVE.  A SINGLE BAD
004330*    CHARACTER SETS WS-VALIDA-OK TO "N" BUT THE LOOP STILL RUNS
004340*    TO THE END OF THE FIELD - THE LAST DESCRIPTION MOVED WINS,
004350*    BUT SINCE THEY ARE ALL THE SAME TEXT THIS DOES NOT MATTER.
004360 P211B-CHECK-DIGITO.
004370     IF PHONE-APL(WS-SUB2:1) NOT NUMERIC
004380         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
004390         MOVE "PHONE-NUMBER contains a non-digit character"
004400                                  TO WS-ERRO-DESC
004410         MOVE "N" TO WS-VALIDA-OK.
004420
004430*    OS-0233 - AGE AT RUN DATE, NOT AT SIGN-UP.  BEFORE THIS
004440*    CHANGE THE PROGRAM USED THE DATE THE APPLICATION WAS KEYED,
004450*    WHICH LET A FEW APPLICATIONS SIT IN THE INTAKE QUEUE LONG
004460*    ENOUGH FOR THE APPLICANT TO CROSS AN AGE BOUNDARY UNNOTICED.
004470 P212-CHECK-IDADE.
004480     MOVE DOB-APL TO WS-DOB-CHECK.
004490     COMPUTE WS-IDADE = WS-RUN-CCYY - WS-DOB-YYYY.
004500*    BACK THE AGE OFF BY ONE YEAR IF THE RUN DATE'S MONTH/DAY
004510*    HAS NOT YET REACHED THE BIRTH MONTH/DAY THIS CALENDAR YEAR.
004520     IF WS-RUN-MM < WS-DOB-MM
004530         SUBTRACT 1 FROM WS-IDADE.
004540     IF WS-RUN-MM = WS-DOB-MM AND WS-RUN-DD < WS-DOB-DD
004550         SUBTRACT 1 FROM WS-IDADE.
004560     IF WS-IDADE < 18
004570         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
004580         MOVE "Applicant age below minimum of 18 years"
004590                                  TO WS-ERRO-DESC
004600         MOVE "N" TO WS-VALIDA-OK
004610         GO TO P212-EXIT.
004620*    UPPER BOUND CATCHES KEYING ERRORS ON THE DATE-OF-BIRTH FIELD
004630*    (A TRANSPOSED YEAR DIGIT TYPICALLY PRODUCES AN AGE WELL OVER
004640*    100) RATHER THAN ANY REAL APPLICANT.
004650     IF WS-IDADE > 100
004660         MOVE "VALIDATION_ERROR" TO WS-ERRO-CODE
004670         MOVE "Applicant age above maximum of 100 years"
004680                                  TO WS-ERRO-DESC
004690         MOVE "N" TO WS-VALIDA-OK.
004700 P212-EXIT.
004710     EXIT.
004720
004730*    OS-0180 - UNIT 2 - REJECT A SECOND APPLICATION FOR A PAN    *
004740*    ALREADY ACCEPTED THIS RUN.                                  *
004750 P220-VERIFICA-DUPLIC.
004760     MOVE "N" TO WS-DUPLIC-FOUND.
004770*    A STRAIGHT LINEAR SCAN OF WS-PAN-TABLE.  AT 500 ENTRIES AND
004780*    ONE DAY'S VOLUME THIS IS CHEAP ENOUGH - NO BINARY SEARCH OR
004790*    SORTED-TABLE DISCIPLINE WAS EVER NEEDED (SEE OS-0349 BELOW).
004800     PERFORM P221-BUSCA-PAN VARYING WS-PAN-IDX FROM 1 BY 1
004810         UNTIL WS-PAN-IDX > WS-PAN-COUNT OR DUPLIC-FOUND-88.
004820
004830*    ONE TABLE ENTRY OF THE SCAN ABOVE.
004840 P221-BUSCA-PAN.
004850     IF WS-PAN-ENTRY(WS-PAN-IDX) = PAN-APL
004860         MOVE "Y" TO WS-DUPLIC-FOUND.
004870
004880*    UNIT 2 - REGISTER THE APPLICATION: MASK THE PAN, SET        *
004890*    STATUS PENDING/VERSION 1, WRITE THE MASTER AND AN AUDIT     *
004900*    RECORD, REMEMBER THE PAN FOR THE DUPLICATE CHECK ABOVE.     *
004910 P230-REGISTRA-APLIC.
004920     MOVE ID-APL      TO ID-MST.
004930     MOVE PAN-APL     TO PAN-MST.
004940*    MASKED PAN = "XXXXX" FOLLOWED BY THE LAST 5 CHARACTERS OF
004950*    THE REAL PAN.  THE UNMASKED PAN-MST ITSELF IS STILL CARRIED
004960*    ON THE WORK FILE FOR THE NEXT TWO STEPS - ONLY THE PRINTED
004970*    REPORT AND THE DECISION RECORD SHOW THE MASKED FORM.
004980     MOVE "XXXXX"     TO PANMASK-MST(1:5).
004990     MOVE PAN-APL(6:5) TO PANMASK-MST(6:5).
005000*    FULL NAME FOR THE MASTER/REPORT IS FIRST + ONE SPACE + LAST,
005010*    TRIMMED OF TRAILING BLANKS ON EACH PART.
005020     STRING FIRST-NAME-APL DELIMITED BY SPACE
005030            " "             DELIMITED BY SIZE
005040            LAST-NAME-APL   DELIMITED BY SPACE
005050            INTO NAME-MST.
005060     MOVE AMOUNT-APL    TO AMOUNT-MST.
005070     MOVE INCOME-APL    TO INCOME-MST.
005080     MOVE LOANTYPE-APL  TO LOANTYPE-MST.
005090*    SCORE/REASON/MAX-APPROVED ARE FILLED IN BY LATER STEPS - AT
005100*    INTAKE THE APPLICATION IS JUST PENDING, VERSION 1, UNIT 2.
005110     MOVE ZEROS         TO SCORE-MST.
005120     MOVE "PENDING"     TO STATUS-MST.
005130     MOVE SPACES        TO REASON-MST.
005140     MOVE ZEROS         TO MAXAMT-MST.
005150     MOVE 1             TO VERSION-MST.
005160     WRITE REG-MASTER.
005170     IF FS-MST NOT = "00"
005180         DISPLAY "ERRO DE GRAVACAO - FS = " FS-MST
005190         CLOSE APLIC-IN MASTER-OUT ERROR-OUT AUDIT-OUT CTOTAIS-OUT
005200         STOP RUN.
005210     ADD 1 TO WS-TOTAL-ACEITOS.
005220*    REMEMBER THE PAN SO A LATER APPLICATION IN THE SAME RUN WITH
005230*    THE SAME PAN IS CAUGHT BY P220-VERIFICA-DUPLIC ABOVE.
005240     ADD 1 TO WS-PAN-COUNT.
005250     MOVE PAN-APL TO WS-PAN-ENTRY(WS-PAN-COUNT).
005260*    OS-0402 - ONE AUDIT LINE PER PAN TOUCHED, FOR THE BANK
005270*    EXAMINER'S TRAIL.  INTAKE'S OPERATION CODE IS ENCRYPT -
005280*    SCORING (PREQ02) USES DECRYPT WHEN IT READS THE PAN BACK.
005290     MOVE ID-APL      TO ID-AUD.
005300     MOVE "INTAKE"    TO SERVICE-AUD.
005310     MOVE "ENCRYPT"   TO OPER-AUD.
005320     WRITE REG-AUDITORIA.
005330     GO TO P200-LER-APLIC.
005340
005350*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
005360*    END OF FILE - PRINT THE INTAKE TOTALS ON THE OPERATOR       *
005370*    CONSOLE (THE FULL REPORT IS PRINTED BY PREQ03).             *
005380 P900-FECHA-TOTAIS.
005390*    THE OPERATOR WATCHING THE RUN SEES THESE FOUR LINES ON THE
005400*    CONSOLE AS SOON AS THE STEP FINISHES - THE CREDIT MANAGER'S
005410*    PRINTED REPORT WITH THE SAME NUMBERS DOES NOT APPEAR UNTIL
005420*    PREQ03 FINISHES, WHICH CAN BE MINUTES LATER IN THE JOB.
005430     DISPLAY "PREQ01 - LOAN INTAKE - CONTROL TOTALS".
005440     DISPLAY "APPLICATIONS READ .......... " WS-TOTAL-LIDOS.
005450     DISPLAY "ACCEPTED .................... " WS-TOTAL-ACEITOS.
005460     DISPLAY "REJECTED - VALIDATION ....... " WS-TOTAL-REJ-VALIDA.
005470     DISPLAY "REJECTED - DUPLICATE PAN .... " WS-TOTAL-REJ-DUPLIC.
005480*    OS-0417 - CARRY THESE SAME FOUR TOTALS FORWARD ON A ONE-LINE
005490*    FILE SO PREQ03 CAN PRINT THEM ON THE FINAL SUMMARY REPORT
005500*    WITHOUT RE-READING APLIN.DAT OR SHARING WORKING-STORAGE
005510*    ACROSS JOB STEPS - EACH STEP OF THIS BATCH IS ITS OWN PROGRAM
005520     MOVE SPACES              TO REG-CTOTAIS.
005530     MOVE WS-TOTAL-LIDOS      TO CTOT-LIDOS.
005540     MOVE WS-TOTAL-ACEITOS    TO CTOT-ACEITOS.
005550     MOVE WS-TOTAL-REJ-VALIDA TO CTOT-REJ-VALIDA.
005560     MOVE WS-TOTAL-REJ-DUPLIC TO CTOT-REJ-DUPLIC.
005570     WRITE REG-CTOTAIS.
005580     CLOSE APLIC-IN.
005590     CLOSE MASTER-OUT.
005600     CLOSE ERROR-OUT.
005610     CLOSE AUDIT-OUT.
005620     CLOSE CTOTAIS-OUT.
005630     STOP RUN.
