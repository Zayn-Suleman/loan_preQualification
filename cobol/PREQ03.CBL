000010***************************************************************
000020*                                                               *
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID.    PREQ03.
000050 AUTHOR.        R.F.MACHADO.
000060 INSTALLATION.  FINANCEIRA ELDORADO - LOAN OPERATIONS.
000070 DATE-WRITTEN.  04/18/88.
000080 DATE-COMPILED.
000090 SECURITY.      INTERNAL USE ONLY - CREDIT DEPARTMENT.
000100***************************************************************
000110*    P R O G R A M   H I S T O R Y                             *
000120*    PREQ03 - LOAN PRE-QUALIFICATION - DECISION / POSTING /    *
000130*    SUMMARY REPORT.  READS THE SCORED MASTER LEFT BY PREQ02   *
000140*    (PQWORK2.DAT), APPLIES THE CREDIT COMMITTEE'S APPROVAL    *
000150*    RULES, POSTS THE DECISION, AND PRINTS THE RUN'S CONTROL   *
000160*    REPORT FOR THE CREDIT MANAGER.                            *
000170***************************************************************
000180*    DATE      PROGR.   REQ/OS     DESCRIPTION                 *
000190*    --------  -------  ---------  ----------------------------*
000200*    04/18/88  RFM      OS-0093    FIRST WRITE - REPLACES THE   *
000210*                                  CREDIT COMMITTEE'S MANUAL    *
000220*                                  APPROVAL MEETING.            *
000230*    09/02/88  RFM      OS-0114    MAX-APPROVED-AMOUNT ADDED TO *
000240*                                  THE DECISION RECORD.         *
000250*    03/30/90  RFM      OS-0201    48-MONTH TERM CONFIRMED BY   *
000260*                                  CREDIT COMMITTEE - RATE CARD *
000270*                                  87-3 SUPERSEDED.             *
000280*    11/21/89  LCS      OS-0180    IDEMPOTENCY CHECK ADDED -    *
000290*                                  SAME REQUEST WAS POSTED      *
000300*                                  TWICE AFTER AN OPERATOR      *
000310*                                  RE-RUN.                      *
000320*    02/18/93  JAG      OS-0301    SUMMARY REPORT REWRITTEN TO  *
000330*                                  132 COLUMNS FOR THE NEW      *
000340*                                  LASER PRINTER.               *
000350*    07/09/94  JAG      OS-0349    DETAIL SECTION ADDED TO THE  *
000360*                                  REPORT - CREDIT MANAGER      *
000370*                                  WANTED EVERY DECISION LISTED.*
000380*    04/30/96  LCS      OS-0402    UNKNOWN APPLICATION ID ON    *
000390*                                  THE CREDIT REPORT IS NOW     *
000400*                                  LOGGED AND SKIPPED, NOT      *
000410*                                  ABENDED (BANK EXAM 96).      *
000420*    11/03/98  JAG      Y2K-114    RUN-DATE ON THE REPORT       *
000430*                                  BANNER NOW WINDOWS THE       *
000440*                                  2-DIGIT YEAR.                *
000450*    01/22/99  JAG      Y2K-114    RE-TESTED AGAINST 00/00/00   *
000460*                                  ROLLOVER - NO CHANGES NEEDED.*
000470*    03/15/00  LCS      Y2K-114    FINAL SIGN-OFF - ROLLOVER    *
000480*                                  WEEKEND MONITORED LIVE, NO   *
000490*                                  INCIDENTS.                   *
000500*    08/09/01  RFM      OS-0469    REASON-MST WORDING ON THE    *
000510*                                  MANUAL_REVIEW BRANCH         *
000520*                                  SHORTENED - THE ORIGINAL     *
000530*                                  STRING RAN 4 CHARACTERS PAST *
000540*                                  THE 80-BYTE FIELD AND WAS    *
000550*                                  BEING SILENTLY TRUNCATED ON  *
000560*                                  THE CREDIT MANAGER'S REPORT. *
000570*    04/03/03  JAG      OS-0491    PQCTOT.DAT RECORD LAYOUT     *
000580*                                  CONFIRMED AGAINST PREQ01     *
000590*                                  AFTER OS-0417 - NO CHANGE.   *
000600*    02/11/04  RFM      OS-0502    MASTER-IN OPENED I-O AND     *
000610*                                  REWRITTEN AFTER EACH DECISION*
000620*                                  IS POSTED - THE OS-0180      *
000630*                                  SKIP-ALREADY-DECIDED TEST    *
000640*                                  COULD NEVER FIRE WHILE THIS  *
000650*                                  STEP ONLY READ THE MASTER, IT*
000660*                                  NEVER WROTE THE DECIDED      *
000670*                                  STATUS ANYWHERE A RE-RUN     *
000680*                                  COULD SEE IT.                *
000690***************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*    FOUR FILES THIS STEP TOUCHES - THE SCORED MASTER IN, THE
000770*    INTAKE TOTALS CARRIED FORWARD, THE DECISION RECORDS OUT,
000780*    AND THE PRINTED CREDIT MANAGER'S REPORT.
000790     SELECT MASTER-IN     ASSIGN TO DISK
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-MST.
000820     SELECT CTOTAIS-IN    ASSIGN TO DISK
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS FS-CTL.
000850     SELECT DECISOES-OUT  ASSIGN TO DISK
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS  IS FS-DEC.
000880     SELECT RELATO        ASSIGN TO PRINTER.
000890 DATA DIVISION.
000900 FILE SECTION.
000910*    INPUT - SCORED MASTER LEFT BY PREQ02, ONE RECORD PER        *
000920*    APPLICATION THAT PASSED INTAKE.                             *
000930 FD  MASTER-IN
000940     LABEL RECORD IS STANDARD
000950     VALUE OF FILE-ID IS "PQWORK2.DAT".
000960*    SAME LAYOUT PREQ02 WROTE - SCORE-MST IS NOW FILLED IN;
000970*    STATUS-MST IS STILL "PENDING" UNTIL THIS STEP DECIDES IT.
000980 01  REG-MASTER.
000990     03  ID-MST              PIC X(12).
001000     03  PAN-MST             PIC X(10).
001010     03  PANMASK-MST         PIC X(10).
001020     03  NAME-MST            PIC X(41).
001030     03  AMOUNT-MST          PIC 9(8)V99.
001040     03  INCOME-MST          PIC 9(9)V99.
001050     03  LOANTYPE-MST        PIC X(08).
001060     03  SCORE-MST           PIC 9(03).
001070     03  STATUS-MST          PIC X(13).
001080     03  REASON-MST          PIC X(80).
001090     03  MAXAMT-MST          PIC 9(9)V99.
001100     03  VERSION-MST         PIC 9(4) COMP.
001110     03  FILLER              PIC X(10).
001120*    CONTROL TOTALS CARRIED FORWARD FROM PREQ01 (OS-0417).       *
001130 FD  CTOTAIS-IN
001140     LABEL RECORD IS STANDARD
001150     VALUE OF FILE-ID IS "PQCTOT.DAT".
001160 01  REG-CTOTAIS.
001170     03  CTOT-LIDOS          PIC 9(6).
001180     03  CTOT-ACEITOS        PIC 9(6).
001190     03  CTOT-REJ-VALIDA     PIC 9(6).
001200     03  CTOT-REJ-DUPLIC     PIC 9(6).
001210     03  FILLER              PIC X(10).
001220*    OUTPUT - ONE DECISION RECORD PER SCORED APPLICATION.        *
001230 FD  DECISOES-OUT
001240     LABEL RECORD IS STANDARD
001250     VALUE OF FILE-ID IS "PQDECN.DAT".
001260*    TRIMMED DOWN FROM REG-MASTER - NO RAW INCOME OR LOAN TYPE,
001270*    NO UNMASKED PAN, NOTHING THE DECISIONS FILE DOES NOT NEED.
001280 01  REG-DECISAO.
001290     03  ID-DEC              PIC X(12).
001300     03  PANMASK-DEC         PIC X(10).
001310     03  NAME-DEC            PIC X(41).
001320     03  AMOUNT-DEC          PIC 9(8)V99.
001330     03  SCORE-DEC           PIC 9(03).
001340     03  STATUS-DEC          PIC X(13).
001350     03  REASON-DEC          PIC X(80).
001360     03  MAXAMT-DEC          PIC 9(9)V99.
001370     03  FILLER              PIC X(08).
001380*    CREDIT MANAGER'S CONTROL REPORT - 132 COLUMNS, LASER        *
001390*    PRINTER (OS-0301).                                          *
001400 FD  RELATO
001410     LABEL RECORD IS OMITTED.
001420 01  REG-RELATO              PIC X(132).
001430
001440 WORKING-STORAGE SECTION.
001450*    FILE-STATUS BYTES, ONE PER SELECT ABOVE.
001460 77  FS-MST                   PIC XX.
001470 77  FS-CTL                   PIC XX.
001480 77  FS-DEC                   PIC XX.
001490
001500*    WS-TOTAL-LIDOS-M IS THE INTAKE READ COUNT CARRIED FORWARD
001510*    FROM PQCTOT.DAT (OS-0417) - NOT RE-COUNTED HERE, ONLY
001520*    DISPLAYED BY HABIT; THE NINE REPORT TOTALS BELOW ARE THE
001530*    ONES THIS STEP ACTUALLY ACCUMULATES.
001540 77  WS-TOTAL-LIDOS-M         PIC 9(6) COMP VALUE ZERO.
001550 77  WS-TOTAL-SCORADOS        PIC 9(6) COMP VALUE ZERO.
001560 77  WS-TOTAL-JA-DECIDIDO     PIC 9(6) COMP VALUE ZERO.
001570 77  WS-TOTAL-PRE-APROVADO    PIC 9(6) COMP VALUE ZERO.
001580 77  WS-TOTAL-REJEITADO       PIC 9(6) COMP VALUE ZERO.
001590 77  WS-TOTAL-REVISAO         PIC 9(6) COMP VALUE ZERO.
001600 77  WS-TOTAL-VALOR-PEDIDO    PIC 9(11)V99 VALUE ZERO.
001610 77  WS-TOTAL-VALOR-APROVADO  PIC 9(11)V99 VALUE ZERO.
001620
001630*    PER-APPLICATION SCRATCH FIGURES REBUILT EVERY TIME
001640*    P210-APLICA-DECISAO RUNS - NONE OF THESE CARRY OVER BETWEEN
001650*    RECORDS.
001660 77  WS-RENDA-MENSAL          PIC 9(9)V99 VALUE ZERO.
001670 77  WS-RENDA-NECESSARIA      PIC 9(9)V99 VALUE ZERO.
001680 77  WS-VALOR-MAXIMO          PIC 9(9)V99 VALUE ZERO.
001690 77  WS-SCORE-EDIT            PIC ZZ9.
001700
001710*    THE REQUESTED AMOUNT, SPLIT INTO WHOLE RUPEES AND PAISE -   *
001720*    THE REQUIRED-MONTHLY-INCOME DIVISION (OS-0201) IS DONE ON   *
001730*    THE WHOLE-RUPEE PART ONLY, THE WAY THE RATE CARD READS.     *
001740 01  WS-AMOUNT-CHECK              PIC 9(8)V99.
001750 01  WS-AMOUNT-CHECK-R REDEFINES WS-AMOUNT-CHECK.
001760     03  WS-AMOUNT-WHOLE      PIC 9(8).
001770     03  WS-AMOUNT-PAISE      PIC 99.
001780
001790*    MAX-APPROVED-AMOUNT, SPLIT THE SAME WAY, SO THE APPROVAL    *
001800*    LETTER TO THE APPLICANT CAN QUOTE A WHOLE-RUPEE FIGURE.     *
001810*    USED BY THE OPERATOR-CONSOLE TRACE IN P220-GRAVA-DECISAO.   *
001820 01  WS-VALOR-MAXIMO-CHECK        PIC 9(9)V99.
001830 01  WS-VALOR-MAXIMO-CHECK-R REDEFINES WS-VALOR-MAXIMO-CHECK.
001840     03  WS-VALOR-MAXIMO-WHOLE PIC 9(9).
001850     03  WS-VALOR-MAXIMO-PAISE PIC 99.
001860
001870*    RUN DATE FOR THE REPORT BANNER - SEE Y2K-114.               *
001880 01  WS-RUN-DATE-N            PIC 9(6) VALUE ZEROS.
001890 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-N.
001900     03  WS-RUN-YY            PIC 9(2).
001910     03  WS-RUN-MM            PIC 9(2).
001920     03  WS-RUN-DD            PIC 9(2).
001930 77  WS-RUN-CCYY              PIC 9(4) COMP VALUE ZERO.
001940
001950*    DECISION-STATUS VIEWED AS A SWITCH FOR THE IDEMPOTENCY      *
001960*    TEST (OS-0180) - ANY VALUE OTHER THAN PENDING MEANS THE     *
001970*    APPLICATION WAS ALREADY DECIDED ON AN EARLIER RUN.          *
001980 77  WS-JA-DECIDIDO           PIC X VALUE "N".
001990     88  JA-DECIDIDO-88       VALUE "Y".
002000
002010*    REPORT LINES, MOVED FIELD-BY-FIELD AND WRITTEN WITH         *
002020*    WRITE ... FROM, THE SHOP'S USUAL PRINTER-LAYOUT STYLE.      *
002030*    BANNER LINE - SHOP NAME AND RUN DATE.
002040 01  LINHA-CABEC1.
002050     02  FILLER          PIC X(02) VALUE SPACES.
002060     02  FILLER          PIC X(38)
002070         VALUE "FINANCEIRA ELDORADO - LOAN OPERATIONS".
002080     02  FILLER          PIC X(14) VALUE " - RUN DATE  ".
002090     02  DIA-DET         PIC 99.
002100     02  FILLER          PIC X VALUE "/".
002110     02  MES-DET         PIC 99.
002120     02  FILLER          PIC X VALUE "/".
002130     02  ANO-DET         PIC 9(4).
002140     02  FILLER          PIC X(62) VALUE SPACES.
002150
002160*    COLUMN HEADINGS OVER THE DETAIL SECTION BELOW (OS-0349).
002170 01  LINHA-CABEC2.
002180     02  FILLER          PIC X(02) VALUE SPACES.
002190     02  FILLER          PIC X(12) VALUE "APPLICATION".
002200     02  FILLER          PIC X(11) VALUE "PAN MASKED".
002210     02  FILLER          PIC X(05) VALUE "SCORE".
002220     02  FILLER          PIC X(14) VALUE "STATUS".
002230     02  FILLER          PIC X(15) VALUE "REQUESTED AMT".
002240     02  FILLER          PIC X(15) VALUE "MAX APPROVED".
002250     02  FILLER          PIC X(58) VALUE SPACES.
002260
002270*    ONE OF THESE PER DECISION, WRITTEN AS POSTED BY
002280*    P230-IMPRIME-DETALHE - NOT BUFFERED TO END OF RUN.
002290 01  LINHA-DET1.
002300     02  FILLER          PIC X(02) VALUE SPACES.
002310     02  ID-DET          PIC X(12).
002320     02  FILLER          PIC X VALUE SPACES.
002330     02  PANMASK-DET     PIC X(10).
002340     02  FILLER          PIC X VALUE SPACES.
002350     02  SCORE-DET       PIC ZZ9.
002360     02  FILLER          PIC X(03) VALUE SPACES.
002370     02  STATUS-DET      PIC X(13).
002380     02  FILLER          PIC X VALUE SPACES.
002390     02  AMOUNT-DET      PIC ZZZ,ZZZ,ZZ9.99.
002400     02  FILLER          PIC X(02) VALUE SPACES.
002410     02  MAXAMT-DET      PIC ZZZ,ZZZ,ZZ9.99.
002420     02  FILLER          PIC X(20) VALUE SPACES.
002430
002440*    RULE LINE BETWEEN EACH SECTION OF THE REPORT - BANNER,
002450*    COLUMN HEADINGS, DETAIL, TOTALS.
002460 01  LINHA-TRACO.
002470     02  FILLER          PIC X(80) VALUE ALL "-".
002480     02  FILLER          PIC X(52) VALUE SPACES.
002490
002500*    BLANK LINE, KEPT FOR SYMMETRY WITH THE SHOP'S OTHER REPORT
002510*    PROGRAMS EVEN THOUGH THIS REPORT DOES NOT CURRENTLY USE IT.
002520 01  LINHA-LIMPA.
002530     02  FILLER          PIC X(132) VALUE SPACES.
002540
002550*    TOTAL 1 OF 9 - CARRIED FORWARD FROM PQCTOT.DAT.
002560 01  LINHA-TOT1.
002570     02  FILLER          PIC X(02) VALUE SPACES.
002580     02  FILLER          PIC X(30)
002590         VALUE "APPLICATIONS READ (INTAKE)..".
002600     02  TOT1-DET        PIC ZZZ,ZZ9.
002610     02  FILLER          PIC X(69) VALUE SPACES.
002620
002630*    TOTAL 2 OF 9 - CARRIED FORWARD FROM PQCTOT.DAT.
002640 01  LINHA-TOT2.
002650     02  FILLER          PIC X(02) VALUE SPACES.
002660     02  FILLER          PIC X(30)
002670         VALUE "REJECTED - VALIDATION........".
002680     02  TOT2-DET        PIC ZZZ,ZZ9.
002690     02  FILLER          PIC X(69) VALUE SPACES.
002700
002710*    TOTAL 3 OF 9 - CARRIED FORWARD FROM PQCTOT.DAT.
002720 01  LINHA-TOT3.
002730     02  FILLER          PIC X(02) VALUE SPACES.
002740     02  FILLER          PIC X(30)
002750         VALUE "REJECTED - DUPLICATE PAN.....".
002760     02  TOT3-DET        PIC ZZZ,ZZ9.
002770     02  FILLER          PIC X(69) VALUE SPACES.
002780
002790*    TOTAL 4 OF 9 - THIS STEP'S OWN COUNT OF MASTERS READ.
002800 01  LINHA-TOT4.
002810     02  FILLER          PIC X(02) VALUE SPACES.
002820     02  FILLER          PIC X(30)
002830         VALUE "SCORED.......................".
002840     02  TOT4-DET        PIC ZZZ,ZZ9.
002850     02  FILLER          PIC X(69) VALUE SPACES.
002860
002870*    TOTAL 5 OF 9 - THIS STEP'S DECISION COUNTS BEGIN HERE.
002880 01  LINHA-TOT5.
002890     02  FILLER          PIC X(02) VALUE SPACES.
002900     02  FILLER          PIC X(30)
002910         VALUE "PRE-APPROVED.................".
002920     02  TOT5-DET        PIC ZZZ,ZZ9.
002930     02  FILLER          PIC X(69) VALUE SPACES.
002940
002950*    TOTAL 6 OF 9.
002960 01  LINHA-TOT6.
002970     02  FILLER          PIC X(02) VALUE SPACES.
002980     02  FILLER          PIC X(30)
002990         VALUE "REJECTED (BY DECISION).......".
003000     02  TOT6-DET        PIC ZZZ,ZZ9.
003010     02  FILLER          PIC X(69) VALUE SPACES.
003020
003030*    TOTAL 7 OF 9.
003040 01  LINHA-TOT7.
003050     02  FILLER          PIC X(02) VALUE SPACES.
003060     02  FILLER          PIC X(30)
003070         VALUE "MANUAL REVIEW................".
003080     02  TOT7-DET        PIC ZZZ,ZZ9.
003090     02  FILLER          PIC X(69) VALUE SPACES.
003100
003110*    TOTAL 8 OF 9 - INCLUDES REJECTED REQUESTS.
003120 01  LINHA-TOT8.
003130     02  FILLER          PIC X(02) VALUE SPACES.
003140     02  FILLER          PIC X(30)
003150         VALUE "TOTAL REQUESTED AMOUNT (R$)..".
003160     02  TOT8-DET        PIC ZZZ,ZZZ,ZZ9.99.
003170     02  FILLER          PIC X(61) VALUE SPACES.
003180
003190*    TOTAL 9 OF 9 - LAST LINE OF THE REPORT.
003200 01  LINHA-TOT9.
003210     02  FILLER          PIC X(02) VALUE SPACES.
003220     02  FILLER          PIC X(30)
003230         VALUE "TOTAL MAX APPROVED (R$)......".
003240     02  TOT9-DET        PIC ZZZ,ZZZ,ZZ9.99.
003250     02  FILLER          PIC X(61) VALUE SPACES.
003260
003270 PROCEDURE DIVISION.
003280
003290*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
003300*    OPEN THE STEP'S FILES, READ THE CARRIED-FORWARD TOTALS      *
003310*    AND FIND TODAY'S DATE BEFORE THE FIRST MASTER IS READ.      *
003320 ABRIR.
003330*    OS-0502 - MASTER-IN IS OPENED I-O, NOT INPUT, SO A DECIDED
003340*    RECORD CAN BE REWRITTEN IN PLACE (SEE P220-GRAVA-DECISAO) -
003350*    THAT IS WHAT LETS THE SKIP-ALREADY-DECIDED TEST BELOW IN
003360*    "LER" ACTUALLY FIRE IF THIS STEP IS RE-RUN ON ITS OWN.
003370     OPEN I-O    MASTER-IN.
003380     OPEN INPUT  CTOTAIS-IN.
003390     OPEN OUTPUT DECISOES-OUT.
003400     OPEN OUTPUT RELATO.
003410*    OS-0417 - PQCTOT.DAT HOLDS ONE RECORD, WRITTEN BY PREQ01.
003420*    IF IT IS MISSING (AT END ON THE VERY FIRST READ) THE REPORT
003430*    STILL RUNS, JUST WITH THE INTAKE TOTALS SHOWING AS ZERO
003440*    RATHER THAN ABENDING THE DECISION STEP.
003450     READ CTOTAIS-IN
003460         AT END
003470             MOVE ZEROS TO REG-CTOTAIS.
003480     MOVE CTOT-LIDOS TO WS-TOTAL-LIDOS-M.
003490     PERFORM P110-DATA-CORRENTE.
003500     GO TO LER.
003510
003520 P110-DATA-CORRENTE.
003530     ACCEPT WS-RUN-DATE-N FROM DATE.
003540*    Y2K-114 - SAME CENTURY WINDOW AS PREQ01.                    *
003550     IF WS-RUN-YY < 50
003560         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
003570     ELSE
003580         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
003590
003600*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
003610*    MAIN READ LOOP - ONE SCORED MASTER RECORD AT A TIME         *
003620*    (SAME "LER" IDIOM THE SHOP USES IN ITS OTHER REPORT         *
003630*    PROGRAMS).                                                  *
003640 LER.
003650     READ MASTER-IN
003660         AT END
003670             GO TO P-FINAL-IMP.
003680     ADD 1 TO WS-TOTAL-SCORADOS.
003690*    OS-0180 - UNIT 5 - IDEMPOTENCY.  A MASTER NO LONGER PENDING *
003700*    WAS ALREADY DECIDED ON AN EARLIER PASS THROUGH THIS STEP -  *
003710*    SKIP IT RATHER THAN POST THE SAME DECISION TWICE.  ONLY     *
003720*    REACHABLE BECAUSE P220-GRAVA-DECISAO REWRITES STATUS-MST    *
003730*    BACK ONTO PQWORK2.DAT (OS-0502) THE FIRST TIME THROUGH.     *
003740     MOVE "N" TO WS-JA-DECIDIDO.
003750     IF STATUS-MST NOT = "PENDING"
003760         MOVE "Y" TO WS-JA-DECIDIDO.
003770     IF JA-DECIDIDO-88
003780         ADD 1 TO WS-TOTAL-JA-DECIDIDO
003790         GO TO LER.
003800     PERFORM P210-APLICA-DECISAO THRU P210-APLICA-EXIT.
003810     PERFORM P220-GRAVA-DECISAO.
003820     GO TO LER.
003830
003840*    OS-0093/OS-0201 - UNIT 4 - DECISION RULES.  REQUIRED        *
003850*    MONTHLY INCOME IS THE REQUESTED AMOUNT OVER THE 48-MONTH    *
003860*    TERM CONFIRMED BY THE CREDIT COMMITTEE (RATE CARD 87-3).    *
003870 P210-APLICA-DECISAO.
003880     COMPUTE WS-RENDA-MENSAL ROUNDED = INCOME-MST / 12.
003890     MOVE AMOUNT-MST TO WS-AMOUNT-CHECK.
003900     COMPUTE WS-RENDA-NECESSARIA ROUNDED =
003910         WS-AMOUNT-CHECK / 48.
003920
003930*    RULE 1 - BELOW-THRESHOLD SCORE REJECTS OUTRIGHT, NO MATTER
003940*    HOW STRONG THE INCOME IS.  MAX-APPROVED-AMOUNT STAYS ZERO
003950*    AND WE SKIP STRAIGHT TO THE EXIT WITHOUT TOUCHING THE
003960*    AMOUNT COMPUTATIONS BELOW.
003970     IF SCORE-MST < 650
003980         MOVE "REJECTED" TO STATUS-MST
003990         MOVE ZEROS     TO MAXAMT-MST
004000         MOVE SCORE-MST TO WS-SCORE-EDIT
004010         STRING "CIBIL score " DELIMITED BY SIZE
004020                WS-SCORE-EDIT  DELIMITED BY SIZE
004030                " is below minimum threshold of 650"
004040                               DELIMITED BY SIZE
004050                INTO REASON-MST
004060         GO TO P210-APLICA-EXIT.
004070
004080*    RULE 2 - SCORE CLEARED THE BAR.  MAX-APPROVED-AMOUNT IS SET
004090*    FOR EVERY SURVIVING RECORD REGARDLESS OF WHICH BRANCH BELOW
004100*    IT TAKES, SINCE MANUAL_REVIEW STILL QUOTES A MAX AMOUNT ON
004110*    THE CREDIT MANAGER'S REPORT.
004120     COMPUTE WS-VALOR-MAXIMO ROUNDED = WS-RENDA-MENSAL * 48.
004130     MOVE WS-VALOR-MAXIMO TO MAXAMT-MST.
004140     MOVE WS-VALOR-MAXIMO TO WS-VALOR-MAXIMO-CHECK.
004150
004160*    RULE 3 - MONTHLY INCOME MUST EXCEED (NOT MERELY MEET) THE
004170*    REQUIRED MONTHLY INCOME FOR THE REQUESTED AMOUNT TO CLEAR
004180*    STRAIGHT THROUGH; OTHERWISE THE CREDIT COMMITTEE LOOKS AT
004190*    IT BY HAND.
004200     IF WS-RENDA-MENSAL > WS-RENDA-NECESSARIA
004210         MOVE "PRE_APPROVED" TO STATUS-MST
004220         STRING "CIBIL score met the threshold and monthly "
004230                DELIMITED BY SIZE
004240                "income exceeds the amount required"
004250                DELIMITED BY SIZE
004260                INTO REASON-MST
004270     ELSE
004280         MOVE "MANUAL_REVIEW" TO STATUS-MST
004290*    OS-0469 - WORDING SHORTENED TO FIT THE 80-BYTE REASON-MST -
004300*    THE OLD TWO-PIECE LITERAL RAN 4 BYTES OVER AND WAS BEING
004310*    SILENTLY TRUNCATED BY STRING ON EVERY MANUAL_REVIEW DECISION.
004320         STRING "CIBIL score met the threshold but monthly "
004330                DELIMITED BY SIZE
004340                "income does not exceed the requirement"
004350                DELIMITED BY SIZE
004360                INTO REASON-MST.
004370 P210-APLICA-EXIT.
004380     EXIT.
004390
004400*    UNIT 5 - POSTING.  BUMP THE VERSION, WRITE THE DECISION     *
004410*    RECORD AND ROLL THE CONTROL TOTALS FORWARD.                 *
004420 P220-GRAVA-DECISAO.
004430*    VERSION NUMBER BUMPS EVERY TIME A RECORD IS POSTED - PREQ03
004440*    IS THE ONLY STEP THAT BUMPS IT, BUT THE FIELD TRAVELS ON
004450*    EVERY MASTER SO A LATER STEP COULD DO THE SAME THING.
004460     ADD 1 TO VERSION-MST.
004470     MOVE ID-MST       TO ID-DEC.
004480     MOVE PANMASK-MST  TO PANMASK-DEC.
004490     MOVE NAME-MST     TO NAME-DEC.
004500     MOVE AMOUNT-MST   TO AMOUNT-DEC.
004510     MOVE SCORE-MST    TO SCORE-DEC.
004520     MOVE STATUS-MST   TO STATUS-DEC.
004530     MOVE REASON-MST   TO REASON-DEC.
004540     MOVE MAXAMT-MST   TO MAXAMT-DEC.
004550     WRITE REG-DECISAO.
004560     IF FS-DEC NOT = "00"
004570         DISPLAY "ERRO DE GRAVACAO - FS = " FS-DEC
004580         CLOSE MASTER-IN CTOTAIS-IN DECISOES-OUT RELATO
004590         STOP RUN.
004600*    OS-0502 - REWRITE THE MASTER RECORD IN PLACE ON PQWORK2.DAT
004610*    WITH THE POSTED STATUS/REASON/MAXAMT/VERSION, SO A RE-RUN OF
004620*    THIS STEP ALONE SEES STATUS-MST NO LONGER PENDING AND THE
004630*    "LER" SKIP TEST (OS-0180) ACTUALLY HAS SOMETHING TO CATCH.
004640     REWRITE REG-MASTER.
004650     IF FS-MST NOT = "00"
004660         DISPLAY "ERRO DE GRAVACAO - FS = " FS-MST
004670         CLOSE MASTER-IN CTOTAIS-IN DECISOES-OUT RELATO
004680         STOP RUN.
004690*    OPERATOR TRACE ONLY - THE WHOLE-RUPEE VIEW FROM THE
004700*    WS-VALOR-MAXIMO-CHECK-R REDEFINES ABOVE, MATCHING THE WAY
004710*    THE APPROVAL LETTER QUOTES A ROUND FIGURE.
004720     IF STATUS-MST NOT = "REJECTED"
004730         DISPLAY "  MAX APPROVED (WHOLE RUPEES) FOR "
004740                 ID-MST " = " WS-VALOR-MAXIMO-WHOLE.
004750*    REQUESTED-AMOUNT TOTAL INCLUDES REJECTED APPLICATIONS - THE
004760*    CREDIT MANAGER WANTS TO SEE HOW MUCH DEMAND CAME IN, NOT
004770*    JUST WHAT WAS GRANTED.
004780     ADD AMOUNT-MST TO WS-TOTAL-VALOR-PEDIDO.
004790     IF STATUS-MST NOT = "REJECTED"
004800         ADD MAXAMT-MST TO WS-TOTAL-VALOR-APROVADO.
004810*    THREE MUTUALLY-EXCLUSIVE OUTCOME COUNTERS - P210-APLICA-
004820*    DECISAO ALWAYS SETS STATUS-MST TO EXACTLY ONE OF THESE
004830*    THREE VALUES, SO ONE AND ONLY ONE ADD BELOW FIRES PER RECORD.
004840     IF STATUS-MST = "PRE_APPROVED"
004850         ADD 1 TO WS-TOTAL-PRE-APROVADO.
004860     IF STATUS-MST = "REJECTED"
004870         ADD 1 TO WS-TOTAL-REJEITADO.
004880     IF STATUS-MST = "MANUAL_REVIEW"
004890         ADD 1 TO WS-TOTAL-REVISAO.
004900     PERFORM P230-IMPRIME-DETALHE.
004910
004920*    OS-0349 - DETAIL LINE PER DECISION, CREDIT MANAGER'S        *
004930*    REQUEST.                                                    *
004940*    ONE LINE PER DECISION - PANMASK-DET, NOT PAN-MST, GOES ON
004950*    THE PRINTED REPORT; THE CLEAR PAN NEVER APPEARS ON PAPER.
004960 P230-IMPRIME-DETALHE.
004970     MOVE ID-MST      TO ID-DET.
004980     MOVE PANMASK-MST TO PANMASK-DET.
004990     MOVE SCORE-MST   TO SCORE-DET.
005000     MOVE STATUS-MST  TO STATUS-DET.
005010     MOVE AMOUNT-MST  TO AMOUNT-DET.
005020     MOVE MAXAMT-MST  TO MAXAMT-DET.
005030     WRITE REG-RELATO FROM LINHA-DET1.
005040
005050*    * * * * * * * * * * * * * * * * * * * * * * * * * * * * *   *
005060*    END OF FILE - PRINT THE SUMMARY REPORT AND CLOSE UP (SAME   *
005070*    P-FINAL-IMP NAME/SHAPE THE SHOP USES IN ITS OTHER REPORT    *
005080*    PROGRAMS).                                                  *
005090 P-FINAL-IMP.
005100*    BANNER FIRST - RUN DATE FROM P110-DATA-CORRENTE, WINDOWED
005110*    CENTURY ALREADY RESOLVED IN WS-RUN-CCYY.
005120     MOVE WS-RUN-DD   TO DIA-DET.
005130     MOVE WS-RUN-MM   TO MES-DET.
005140     MOVE WS-RUN-CCYY TO ANO-DET.
005150     WRITE REG-RELATO FROM LINHA-TRACO.
005160     WRITE REG-RELATO FROM LINHA-CABEC1.
005170     WRITE REG-RELATO FROM LINHA-TRACO.
005180     WRITE REG-RELATO FROM LINHA-CABEC2.
005190     WRITE REG-RELATO FROM LINHA-TRACO.
005200*    THE DETAIL LINES WERE ALREADY WRITTEN AS EACH DECISION WAS  *
005210*    POSTED (P230-IMPRIME-DETALHE) - NOW THE CONTROL TOTALS.     *
005220     WRITE REG-RELATO FROM LINHA-TRACO.
005230     MOVE CTOT-LIDOS      TO TOT1-DET.
005240     WRITE REG-RELATO FROM LINHA-TOT1.
005250     MOVE CTOT-REJ-VALIDA TO TOT2-DET.
005260     WRITE REG-RELATO FROM LINHA-TOT2.
005270     MOVE CTOT-REJ-DUPLIC TO TOT3-DET.
005280     WRITE REG-RELATO FROM LINHA-TOT3.
005290     MOVE WS-TOTAL-SCORADOS      TO TOT4-DET.
005300     WRITE REG-RELATO FROM LINHA-TOT4.
005310     MOVE WS-TOTAL-PRE-APROVADO  TO TOT5-DET.
005320     WRITE REG-RELATO FROM LINHA-TOT5.
005330     MOVE WS-TOTAL-REJEITADO     TO TOT6-DET.
005340     WRITE REG-RELATO FROM LINHA-TOT6.
005350     MOVE WS-TOTAL-REVISAO       TO TOT7-DET.
005360     WRITE REG-RELATO FROM LINHA-TOT7.
005370     MOVE WS-TOTAL-VALOR-PEDIDO   TO TOT8-DET.
005380     WRITE REG-RELATO FROM LINHA-TOT8.
005390     MOVE WS-TOTAL-VALOR-APROVADO TO TOT9-DET.
005400     WRITE REG-RELATO FROM LINHA-TOT9.
005410     WRITE REG-RELATO FROM LINHA-TRACO.
005420*    SAME FIVE LINES THE OPERATOR SAW FOR PREQ01/PREQ02, FOR
005430*    CONSOLE MONITORING WHILE THE PRINTED REPORT SPOOLS.
005440     DISPLAY "PREQ03 - DECISION/POSTING - CONTROL TOTALS".
005450     DISPLAY "MASTER RECORDS READ ......... " WS-TOTAL-SCORADOS.
005460     DISPLAY "ALREADY DECIDED (SKIP) .... " WS-TOTAL-JA-DECIDIDO.
005470     DISPLAY "PRE-APPROVED .............. " WS-TOTAL-PRE-APROVADO.
005480     DISPLAY "REJECTED ..................... " WS-TOTAL-REJEITADO.
005490     DISPLAY "MANUAL REVIEW ................ " WS-TOTAL-REVISAO.
005500     CLOSE MASTER-IN.
005510     CLOSE CTOTAIS-IN.
005520     CLOSE DECISOES-OUT.
005530     CLOSE RELATO.
005540     STOP RUN.
